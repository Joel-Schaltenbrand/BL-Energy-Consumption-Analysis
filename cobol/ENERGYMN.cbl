000100*----------------------------------------------------------------*
000110* PROGRAM NAME:    ENERGYMN
000120* ORIGINAL AUTHOR: R. HAEUSLER
000130*
000140* PURPOSE:  BATCH DRIVER FOR THE CANTONAL ENERGY CONSUMPTION
000150*           ANALYSIS RUN.  READS THE RUN-OPTIONS CONTROL RECORD,
000160*           CALLS ENERGYRD TO LOAD THE CONSUMPTION MASTER INTO
000170*           WORKING STORAGE, THEN BUILDS AND PRINTS ONE OF THE
000180*           FOUR ANALYSIS REPORTS.
000190*
000200* MAINTENANCE LOG
000210* DATE        AUTHOR         MAINTENANCE REQUIREMENT
000220* ----------  -------------  -------------------------------------
000230* 04/17/1989  R.HAEUSLER     CREATED - OPERATOR SCREEN PROMPTED FO
000240*                            REPORT NUMBER, SORT AND ORDER SWITCHE
000250* 06/23/1993  R.HAEUSLER     RECORD-TABLE ENLARGED, ADDED HIGHEST-
000260*                            CONSUMERS (TOP 10) REPORT - REQ 93-07
000270* 11/09/1998  W.STUDER       Y2K REMEDIATION - SEE ENERGYT/ENERGYC
000280*                            YEAR FIELD EXPANSION.  RETESTED ALL
000290*                            FOUR REPORTS ACROSS THE CENTURY ROLL
000300* 08/30/2001  M.NUSSBAUMER   ADDED COMPARE-TWO-COMMUNES REPORT AND
000310*                            THE RO-MUNI-1/RO-MUNI-2 OPTIONS FIELD
000320*                            REQ 2001-114
000330* 03/02/2004  M.NUSSBAUMER   OPERATOR PROMPT SCREEN RETIRED - THE
000340*                            SCHEDULER NOW FEEDS A RUN-OPTIONS CAR
000350*                            ON OPTNDD SO THE JOB RUNS UNATTENDED
000360*                            OVERNIGHT - EDV DIRECTIVE 2004-02
000370* 05/14/2009  M.NUSSBAUMER   HONOUR AN EMPTY TABLE FROM ENERGYRD -
000380*                            REPORTS NOW PRINT HEADER-ONLY INSTEAD
000390*                            OF ABENDING WHEN THE MASTER IS MISSIN
000400*                            REQ 2009-041
000410*----------------------------------------------------------------*
000420  IDENTIFICATION DIVISION.
000430  PROGRAM-ID.    ENERGYMN.
000440  AUTHOR.        R. HAEUSLER.
000450  INSTALLATION.  AMT FUER ENERGIE, KT. BASEL-LANDSCHAFT.
000460  DATE-WRITTEN.  04/17/1989.
000470  DATE-COMPILED.
000480  SECURITY.      NON-CONFIDENTIAL.
000490*----------------------------------------------------------------*
000500  ENVIRONMENT DIVISION.
000510*----------------------------------------------------------------*
000520  CONFIGURATION SECTION.
000530*----------------------------------------------------------------*
000540  SOURCE-COMPUTER. IBM-3081.
000550  OBJECT-COMPUTER. IBM-3081.
000560  SPECIAL-NAMES.
000570      C01 IS TOP-OF-FORM.
000580*----------------------------------------------------------------*
000590  INPUT-OUTPUT SECTION.
000600*----------------------------------------------------------------*
000610  FILE-CONTROL.
000620      SELECT OPTIONS-FILE ASSIGN TO OPTNDD
000630          ORGANIZATION IS LINE SEQUENTIAL
000640          FILE STATUS  IS OPTIONS-FILE-STATUS.
000650      SELECT PRINT-FILE ASSIGN TO PRTDD
000660          ORGANIZATION IS LINE SEQUENTIAL
000670          FILE STATUS  IS PRINT-FILE-STATUS.
000680*----------------------------------------------------------------*
000690  DATA DIVISION.
000700*----------------------------------------------------------------*
000710  FILE SECTION.
000720*----------------------------------------------------------------*
000730  FD  OPTIONS-FILE
000740      LABEL RECORDS ARE STANDARD
000750      RECORDING MODE IS F.
000760  01  OP-RECORD                    PIC X(70).
000770*----------------------------------------------------------------*
000780  FD  PRINT-FILE
000790      LABEL RECORDS ARE STANDARD
000800      RECORDING MODE IS F.
000810  01  PRINT-RECORD.
000820      05  PRINT-LINE               PIC X(130).
000830      05  FILLER                   PIC X(03).
000840*----------------------------------------------------------------*
000850  WORKING-STORAGE SECTION.
000860*----------------------------------------------------------------*
000870  01  WS-FILE-STATUSES.
000880      05  OPTIONS-FILE-STATUS      PIC X(02).
000890      05  PRINT-FILE-STATUS        PIC X(02).
000900      05  FILLER                   PIC X(04).
000910*----------------------------------------------------------------*
000920  01  WS-SWITCHES-MISC-FIELDS.
000930      05  WS-PROCESS-SW            PIC X(01) VALUE 'N'.
000940          88  WS-PROCESS-OK                VALUE 'Y'.
000950          88  WS-PROCESS-ABORT             VALUE 'N'.
000960      05  WS-SWAP-SW               PIC X(01) VALUE 'N'.
000970          88  WS-SWAP-MADE                 VALUE 'Y'.
000980      05  FILLER                   PIC X(04).
000990*----------------------------------------------------------------*
001000  01  ERROR-DISPLAY-LINE-1
001010          PIC X(45) VALUE
001020          ' *** ENERGYMN - UNABLE TO OPEN OPTIONS FILE '.
001030  01  ERROR-DISPLAY-LINE-2
001040          PIC X(45) VALUE
001050          ' *** ENERGYMN - OPTIONS FILE IS EMPTY *** '.
001060  01  ERROR-DISPLAY-LINE-3
001070          PIC X(45) VALUE
001080          ' *** ENERGYMN - UNABLE TO OPEN PRINT FILE ***'.
001090  01  ERROR-DISPLAY-LINE-4
001100          PIC X(45) VALUE
001110          ' *** ENERGYMN - RO-FUNCTION NOT 1-4 ***'.
001120*----------------------------------------------------------------*
001130*    RUN-OPTIONS / RECORD-TABLE - SHARED WITH ENERGYRD
001140*----------------------------------------------------------------*
001150      COPY ENERGYT.
001160*----------------------------------------------------------------*
001170*    GROUP-TABLE - ACCUMULATES SUM/COUNT PER YEAR OR PER
001180*    MUNICIPALITY WHILE THE MASTER TABLE IS SCANNED.
001190*----------------------------------------------------------------*
001200  01  GROUP-TABLE-SIZE             PIC S9(03) USAGE COMP VALUE 0.
001210  01  GROUP-TABLE-INDEX            PIC S9(03) USAGE COMP.
001220  01  GROUP-TABLE.
001230      02  GRP-ENTRY OCCURS 1 TO 200 TIMES
001240              DEPENDING ON GROUP-TABLE-SIZE
001250              INDEXED BY GROUP-INDEX.
001260          05  GRP-KEY              PIC X(30).
001270          05  GRP-KEY-YEAR-VIEW REDEFINES GRP-KEY.
001280              10  GRP-YEAR-TEXT        PIC 9(04).
001290              10  FILLER               PIC X(26).
001300          05  GRP-SUM              PIC S9(11)V9(03) VALUE 0.
001310          05  GRP-COUNT            PIC 9(05) USAGE COMP VALUE 0.
001320          05  FILLER               PIC X(08).
001330*----------------------------------------------------------------*
001340  01  WS-SEARCH-KEY                PIC X(30).
001350  01  WS-SEARCH-KEY-YEAR-VIEW REDEFINES WS-SEARCH-KEY.
001360      05  WS-SEARCH-YEAR-TEXT      PIC 9(04).
001370      05  FILLER                   PIC X(26).
001380*----------------------------------------------------------------*
001390*    RESULT-TABLE - LABEL/VALUE ROWS BUILT FOR U6 REPORT WRITER
001400*----------------------------------------------------------------*
001410  01  RESULT-TABLE-SIZE            PIC S9(03) USAGE COMP VALUE 0.
001420  01  RESULT-TABLE-INDEX           PIC S9(03) USAGE COMP.
001430  01  RESULT-TABLE.
001440      02  RSLT-ENTRY OCCURS 1 TO 200 TIMES
001450              DEPENDING ON RESULT-TABLE-SIZE.
001460          05  RSLT-LABEL           PIC X(30).
001470          05  RSLT-MWH             PIC S9(09)V9(02) VALUE 0.
001480          05  FILLER               PIC X(06).
001490*----------------------------------------------------------------*
001500*    COMPARE-TABLE - ONE ROW PER YEAR FOR THE TWO-COMMUNE COMPARE
001510*----------------------------------------------------------------*
001520  01  COMPARE-TABLE-SIZE           PIC S9(03) USAGE COMP VALUE 0.
001530  01  COMPARE-TABLE-INDEX          PIC S9(03) USAGE COMP.
001540  01  COMPARE-TABLE.
001550      02  CMPR-ENTRY OCCURS 1 TO 60 TIMES
001560              DEPENDING ON COMPARE-TABLE-SIZE
001570              INDEXED BY COMPARE-INDEX.
001580          05  CMPR-YEAR            PIC 9(04) VALUE 0.
001590          05  CMPR-FIRST-SUM       PIC S9(09)V9(03) VALUE 0.
001600          05  CMPR-SECOND-SUM      PIC S9(09)V9(03) VALUE 0.
001610          05  FILLER               PIC X(06).
001620*----------------------------------------------------------------*
001630*    CASE-INSENSITIVE COMMUNE NAME MATCHING WORK AREAS (R4)
001640*----------------------------------------------------------------*
001650  01  WS-COMPARE-NAMES.
001660      05  WS-MUNI-1-UC             PIC X(30).
001670      05  WS-MUNI-2-UC             PIC X(30).
001680      05  WS-MUNI-WORK-UC          PIC X(30).
001690      05  FILLER                   PIC X(04).
001700*----------------------------------------------------------------*
001710*    SUBSCRIPTS AND SWAP AREAS FOR THE HOME-GROWN BUBBLE SORTS
001720*----------------------------------------------------------------*
001730  01  WS-SORT-FIELDS.
001740      05  WS-SUB-1                 PIC S9(03) USAGE COMP.
001750      05  WS-SUB-2                 PIC S9(03) USAGE COMP.
001760      05  FILLER                   PIC X(04).
001770*----------------------------------------------------------------*
001780  01  WS-SWAP-RESULT-ENTRY.
001790      05  WS-SWAP-RSLT-LABEL       PIC X(30).
001800      05  WS-SWAP-RSLT-MWH         PIC S9(09)V9(02).
001810      05  FILLER                   PIC X(04).
001820*----------------------------------------------------------------*
001830  01  WS-SWAP-COMPARE-ENTRY.
001840      05  WS-SWAP-CMPR-YEAR        PIC 9(04).
001850      05  WS-SWAP-CMPR-FIRST       PIC S9(09)V9(03).
001860      05  WS-SWAP-CMPR-SECOND      PIC S9(09)V9(03).
001870      05  FILLER                   PIC X(04).
001880*----------------------------------------------------------------*
001890*    AVERAGE-CONSUMPTION REPORT LINES (U2, U3, U4)
001900*----------------------------------------------------------------*
001910  01  AVERAGE-REPORT-LINES.
001920      05  AVG-HEADING-LINE-1.
001930          10  AHL-LABEL-HEADING        PIC X(20).
001940          10  FILLER                   PIC X(02) VALUE SPACES.
001950          10  FILLER                   PIC X(20)
001960                  VALUE 'AVERAGE CONSUMPTION'.
001970          10  FILLER                   PIC X(91) VALUE SPACES.
001980      05  AVG-RULE-LINE                PIC X(133) VALUE ALL '-'.
001990      05  AVG-DETAIL-LINE.
002000          10  ADL-LABEL                PIC X(20).
002010          10  FILLER                   PIC X(01) VALUE SPACE.
002020          10  ADL-VALUE                PIC ZZZZZZZZ9.99.
002030          10  FILLER                   PIC X(01) VALUE SPACE.
002040          10  FILLER                   PIC X(03) VALUE 'MWH'.
002050          10  FILLER                   PIC X(96) VALUE SPACES.
002060*----------------------------------------------------------------*
002070*    COMPARISON REPORT LINES (U5)
002080*----------------------------------------------------------------*
002090  01  COMPARE-REPORT-LINES.
002100      05  CMP-HEADING-LINE-1.
002110          10  FILLER                   PIC X(04) VALUE 'YEAR'.
002120          10  FILLER                   PIC X(03) VALUE SPACES.
002130          10  CHL-MUNI-1-HEADING       PIC X(30).
002140          10  FILLER                   PIC X(03) VALUE SPACES.
002150          10  CHL-MUNI-2-HEADING       PIC X(30).
002160          10  FILLER                   PIC X(63) VALUE SPACES.
002170      05  CMP-RULE-LINE                PIC X(133) VALUE ALL '-'.
002180      05  CMP-DETAIL-LINE.
002190          10  CDL-YEAR                 PIC 9(04).
002200          10  FILLER                   PIC X(03) VALUE SPACES.
002210          10  CDL-FIRST-VALUE          PIC ZZZZZZZZ9.99.
002220          10  FILLER                   PIC X(01) VALUE SPACE.
002230          10  FILLER                   PIC X(03) VALUE 'MWH'.
002240          10  FILLER                   PIC X(03) VALUE SPACES.
002250          10  CDL-SECOND-VALUE         PIC ZZZZZZZZ9.99.
002260          10  FILLER                   PIC X(01) VALUE SPACE.
002270          10  FILLER                   PIC X(03) VALUE 'MWH'.
002280          10  FILLER                   PIC X(91) VALUE SPACES.
002290*----------------------------------------------------------------*
002300  PROCEDURE DIVISION.
002310*----------------------------------------------------------------*
002320  0000-MAIN-PROCESSING.
002330*----------------------------------------------------------------*
002340      PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
002350      IF WS-PROCESS-OK
002360          PERFORM 2000-LOAD-ENERGY-DATA THRU 2000-EXIT
002370          EVALUATE TRUE
002380              WHEN RO-FUNC-AVG-YEAR
002390                  PERFORM 3000-AVERAGE-PER-YEAR THRU 3000-EXIT
002400              WHEN RO-FUNC-AVG-MUNI
002410                  PERFORM 4000-AVERAGE-PER-MUNI THRU 4000-EXIT
002420              WHEN RO-FUNC-TOP-TEN
002430                  PERFORM 5000-HIGHEST-CONSUMERS THRU 5000-EXIT
002440              WHEN RO-FUNC-COMPARE
002450                  PERFORM 6000-COMPARE-MUNICIPALITIES
002460                      THRU 6000-EXIT
002470              WHEN OTHER
002480                  DISPLAY ERROR-DISPLAY-LINE-4
002490          END-EVALUATE
002500          PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
002510      END-IF.
002520      GOBACK.
002530*----------------------------------------------------------------*
002540  1000-INITIALIZATION.
002550*----------------------------------------------------------------*
002560      OPEN INPUT OPTIONS-FILE.
002570      IF OPTIONS-FILE-STATUS NOT = '00'
002580          DISPLAY ERROR-DISPLAY-LINE-1
002590          GO TO 1000-EXIT
002600      END-IF.
002610      READ OPTIONS-FILE INTO OPTIONS-CARD-IMAGE
002620          AT END
002630              DISPLAY ERROR-DISPLAY-LINE-2
002640              CLOSE OPTIONS-FILE
002650              GO TO 1000-EXIT
002660      END-READ.
002670      CLOSE OPTIONS-FILE.
002680      OPEN OUTPUT PRINT-FILE.
002690      IF PRINT-FILE-STATUS NOT = '00'
002700          DISPLAY ERROR-DISPLAY-LINE-3
002710          GO TO 1000-EXIT
002720      END-IF.
002730      SET WS-PROCESS-OK TO TRUE.
002740  1000-EXIT.
002750      EXIT.
002760*----------------------------------------------------------------*
002770  2000-LOAD-ENERGY-DATA.
002780*----------------------------------------------------------------*
002790      CALL 'ENERGYRD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
002800          RECORD-TABLE.
002810  2000-EXIT.
002820      EXIT.
002830*----------------------------------------------------------------*
002840*    U2 - AVERAGE CONSUMPTION PER YEAR
002850*----------------------------------------------------------------*
002860  3000-AVERAGE-PER-YEAR.
002870*----------------------------------------------------------------*
002880      MOVE 0 TO GROUP-TABLE-SIZE.
002890      PERFORM 3100-ACCUM-YEAR-GROUP THRU 3100-EXIT
002900          VARYING RECORD-TABLE-INDEX FROM 1 BY 1
002910          UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
002920      MOVE 0 TO RESULT-TABLE-SIZE.
002930      PERFORM 3200-BUILD-YEAR-RESULT THRU 3200-EXIT
002940          VARYING GROUP-TABLE-INDEX FROM 1 BY 1
002950          UNTIL GROUP-TABLE-INDEX > GROUP-TABLE-SIZE.
002960      PERFORM 7000-APPLY-OPTIONS THRU 7000-EXIT.
002970      MOVE 'YEAR' TO AHL-LABEL-HEADING.
002980      PERFORM 8000-WRITE-AVERAGE-REPORT THRU 8000-EXIT.
002990  3000-EXIT.
003000      EXIT.
003010*----------------------------------------------------------------*
003020  3100-ACCUM-YEAR-GROUP.
003030*----------------------------------------------------------------*
003040      MOVE SPACES TO WS-SEARCH-KEY.
003050      MOVE TBL-YEAR (RECORD-TABLE-INDEX) TO WS-SEARCH-YEAR-TEXT.
003060      IF GROUP-TABLE-SIZE = 0
003070          PERFORM 3110-ADD-YEAR-GROUP THRU 3110-EXIT
003080      ELSE
003090          SET GROUP-INDEX TO 1
003100          SEARCH GRP-ENTRY
003110              AT END
003120                  PERFORM 3110-ADD-YEAR-GROUP THRU 3110-EXIT
003130              WHEN GRP-KEY (GROUP-INDEX) = WS-SEARCH-KEY
003140                  ADD TBL-MWH (RECORD-TABLE-INDEX)
003150                      TO GRP-SUM (GROUP-INDEX)
003160                  ADD 1 TO GRP-COUNT (GROUP-INDEX)
003170          END-SEARCH
003180      END-IF.
003190  3100-EXIT.
003200      EXIT.
003210*----------------------------------------------------------------*
003220  3110-ADD-YEAR-GROUP.
003230*----------------------------------------------------------------*
003240      ADD 1 TO GROUP-TABLE-SIZE.
003250      MOVE WS-SEARCH-KEY TO GRP-KEY (GROUP-TABLE-SIZE).
003260      MOVE TBL-MWH (RECORD-TABLE-INDEX)
003270          TO GRP-SUM (GROUP-TABLE-SIZE).
003280      MOVE 1 TO GRP-COUNT (GROUP-TABLE-SIZE).
003290  3110-EXIT.
003300      EXIT.
003310*----------------------------------------------------------------*
003320  3200-BUILD-YEAR-RESULT.
003330*----------------------------------------------------------------*
003340      ADD 1 TO RESULT-TABLE-SIZE.
003350      MOVE GRP-KEY (GROUP-TABLE-INDEX)
003360          TO RSLT-LABEL (RESULT-TABLE-SIZE).
003370      COMPUTE RSLT-MWH (RESULT-TABLE-SIZE) ROUNDED =
003380          GRP-SUM (GROUP-TABLE-INDEX) /
003390              GRP-COUNT (GROUP-TABLE-INDEX).
003400  3200-EXIT.
003410      EXIT.
003420*----------------------------------------------------------------*
003430*    U3 - AVERAGE CONSUMPTION PER MUNICIPALITY
003440*----------------------------------------------------------------*
003450  4000-AVERAGE-PER-MUNI.
003460*----------------------------------------------------------------*
003470      MOVE 0 TO GROUP-TABLE-SIZE.
003480      PERFORM 4100-ACCUM-MUNI-GROUP THRU 4100-EXIT
003490          VARYING RECORD-TABLE-INDEX FROM 1 BY 1
003500          UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
003510      MOVE 0 TO RESULT-TABLE-SIZE.
003520      PERFORM 4200-BUILD-MUNI-RESULT THRU 4200-EXIT
003530          VARYING GROUP-TABLE-INDEX FROM 1 BY 1
003540          UNTIL GROUP-TABLE-INDEX > GROUP-TABLE-SIZE.
003550      PERFORM 7000-APPLY-OPTIONS THRU 7000-EXIT.
003560      MOVE 'MUNICIPALITY' TO AHL-LABEL-HEADING.
003570      PERFORM 8000-WRITE-AVERAGE-REPORT THRU 8000-EXIT.
003580  4000-EXIT.
003590      EXIT.
003600*----------------------------------------------------------------*
003610  4100-ACCUM-MUNI-GROUP.
003620*----------------------------------------------------------------*
003630      MOVE TBL-MUNICIPALITY (RECORD-TABLE-INDEX) TO WS-SEARCH-KEY.
003640      IF GROUP-TABLE-SIZE = 0
003650          PERFORM 4110-ADD-MUNI-GROUP THRU 4110-EXIT
003660      ELSE
003670          SET GROUP-INDEX TO 1
003680          SEARCH GRP-ENTRY
003690              AT END
003700                  PERFORM 4110-ADD-MUNI-GROUP THRU 4110-EXIT
003710              WHEN GRP-KEY (GROUP-INDEX) = WS-SEARCH-KEY
003720                  ADD TBL-MWH (RECORD-TABLE-INDEX)
003730                      TO GRP-SUM (GROUP-INDEX)
003740                  ADD 1 TO GRP-COUNT (GROUP-INDEX)
003750          END-SEARCH
003760      END-IF.
003770  4100-EXIT.
003780      EXIT.
003790*----------------------------------------------------------------*
003800  4110-ADD-MUNI-GROUP.
003810*----------------------------------------------------------------*
003820      ADD 1 TO GROUP-TABLE-SIZE.
003830      MOVE WS-SEARCH-KEY TO GRP-KEY (GROUP-TABLE-SIZE).
003840      MOVE TBL-MWH (RECORD-TABLE-INDEX)
003850          TO GRP-SUM (GROUP-TABLE-SIZE).
003860      MOVE 1 TO GRP-COUNT (GROUP-TABLE-SIZE).
003870  4110-EXIT.
003880      EXIT.
003890*----------------------------------------------------------------*
003900  4200-BUILD-MUNI-RESULT.
003910*----------------------------------------------------------------*
003920      ADD 1 TO RESULT-TABLE-SIZE.
003930      MOVE GRP-KEY (GROUP-TABLE-INDEX)
003940          TO RSLT-LABEL (RESULT-TABLE-SIZE).
003950      COMPUTE RSLT-MWH (RESULT-TABLE-SIZE) ROUNDED =
003960          GRP-SUM (GROUP-TABLE-INDEX) /
003970              GRP-COUNT (GROUP-TABLE-INDEX).
003980  4200-EXIT.
003990      EXIT.
004000*----------------------------------------------------------------*
004010*    U4 - HIGHEST CONSUMERS (TOP 10 BY ALL-YEARS TOTAL)
004020*----------------------------------------------------------------*
004030  5000-HIGHEST-CONSUMERS.
004040*----------------------------------------------------------------*
004050      MOVE 0 TO GROUP-TABLE-SIZE.
004060      PERFORM 4100-ACCUM-MUNI-GROUP THRU 4100-EXIT
004070          VARYING RECORD-TABLE-INDEX FROM 1 BY 1
004080          UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
004090      MOVE 0 TO RESULT-TABLE-SIZE.
004100      PERFORM 5200-BUILD-TOTAL-RESULT THRU 5200-EXIT
004110          VARYING GROUP-TABLE-INDEX FROM 1 BY 1
004120          UNTIL GROUP-TABLE-INDEX > GROUP-TABLE-SIZE.
004130      PERFORM 5300-SORT-RESULT-DESCENDING THRU 5300-EXIT.
004140      PERFORM 5400-TRIM-TO-TOP-TEN THRU 5400-EXIT.
004150      MOVE 'MUNICIPALITY' TO AHL-LABEL-HEADING.
004160      PERFORM 8000-WRITE-AVERAGE-REPORT THRU 8000-EXIT.
004170  5000-EXIT.
004180      EXIT.
004190*----------------------------------------------------------------*
004200  5200-BUILD-TOTAL-RESULT.
004210*----------------------------------------------------------------*
004220      ADD 1 TO RESULT-TABLE-SIZE.
004230      MOVE GRP-KEY (GROUP-TABLE-INDEX)
004240          TO RSLT-LABEL (RESULT-TABLE-SIZE).
004250      COMPUTE RSLT-MWH (RESULT-TABLE-SIZE) ROUNDED =
004260          GRP-SUM (GROUP-TABLE-INDEX).
004270  5200-EXIT.
004280      EXIT.
004290*----------------------------------------------------------------*
004300  5300-SORT-RESULT-DESCENDING.
004310*----------------------------------------------------------------*
004320      MOVE 'Y' TO WS-SWAP-SW.
004330      PERFORM 5310-BUBBLE-PASS-DESC THRU 5310-EXIT
004340          UNTIL WS-SWAP-SW = 'N'.
004350  5300-EXIT.
004360      EXIT.
004370*----------------------------------------------------------------*
004380  5310-BUBBLE-PASS-DESC.
004390*----------------------------------------------------------------*
004400      MOVE 'N' TO WS-SWAP-SW.
004410      PERFORM 5320-COMPARE-ADJACENT-DESC THRU 5320-EXIT
004420          VARYING RESULT-TABLE-INDEX FROM 1 BY 1
004430          UNTIL RESULT-TABLE-INDEX > RESULT-TABLE-SIZE - 1.
004440  5310-EXIT.
004450      EXIT.
004460*----------------------------------------------------------------*
004470  5320-COMPARE-ADJACENT-DESC.
004480*----------------------------------------------------------------*
004490      MOVE RESULT-TABLE-INDEX TO WS-SUB-1.
004500      COMPUTE WS-SUB-2 = RESULT-TABLE-INDEX + 1.
004510      IF RSLT-MWH (WS-SUB-1) < RSLT-MWH (WS-SUB-2)
004520          PERFORM 9800-SWAP-RESULT-ENTRIES THRU 9800-EXIT
004530      END-IF.
004540  5320-EXIT.
004550      EXIT.
004560*----------------------------------------------------------------*
004570  5400-TRIM-TO-TOP-TEN.
004580*----------------------------------------------------------------*
004590      IF RESULT-TABLE-SIZE > 10
004600          MOVE 10 TO RESULT-TABLE-SIZE
004610      END-IF.
004620  5400-EXIT.
004630      EXIT.
004640*----------------------------------------------------------------*
004650*    U5 - COMPARISON OF TWO MUNICIPALITIES
004660*----------------------------------------------------------------*
004670  6000-COMPARE-MUNICIPALITIES.
004680*----------------------------------------------------------------*
004690      MOVE RO-MUNI-1 TO WS-MUNI-1-UC.
004700      INSPECT WS-MUNI-1-UC CONVERTING
004710          'abcdefghijklmnopqrstuvwxyz' TO
004720          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004730      MOVE RO-MUNI-2 TO WS-MUNI-2-UC.
004740      INSPECT WS-MUNI-2-UC CONVERTING
004750          'abcdefghijklmnopqrstuvwxyz' TO
004760          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004770      MOVE 0 TO COMPARE-TABLE-SIZE.
004780      PERFORM 6100-SELECT-COMPARE-RECORD THRU 6100-EXIT
004790          VARYING RECORD-TABLE-INDEX FROM 1 BY 1
004800          UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE.
004810      PERFORM 6300-SORT-COMPARE-BY-YEAR THRU 6300-EXIT.
004820      MOVE RO-MUNI-1 TO CHL-MUNI-1-HEADING.
004830      MOVE RO-MUNI-2 TO CHL-MUNI-2-HEADING.
004840      PERFORM 8500-WRITE-COMPARE-REPORT THRU 8500-EXIT.
004850  6000-EXIT.
004860      EXIT.
004870*----------------------------------------------------------------*
004880  6100-SELECT-COMPARE-RECORD.
004890*----------------------------------------------------------------*
004900      MOVE TBL-MUNICIPALITY (RECORD-TABLE-INDEX)
004910          TO WS-MUNI-WORK-UC.
004920      INSPECT WS-MUNI-WORK-UC CONVERTING
004930          'abcdefghijklmnopqrstuvwxyz' TO
004940          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004950      IF WS-MUNI-WORK-UC = WS-MUNI-1-UC
004960              OR WS-MUNI-WORK-UC = WS-MUNI-2-UC
004970          PERFORM 6200-FIND-OR-ADD-COMPARE-YEAR THRU 6200-EXIT
004980          IF WS-MUNI-WORK-UC = WS-MUNI-1-UC
004990              ADD TBL-MWH (RECORD-TABLE-INDEX)
005000                  TO CMPR-FIRST-SUM (COMPARE-INDEX)
005010          ELSE
005020              ADD TBL-MWH (RECORD-TABLE-INDEX)
005030                  TO CMPR-SECOND-SUM (COMPARE-INDEX)
005040          END-IF
005050      END-IF.
005060  6100-EXIT.
005070      EXIT.
005080*----------------------------------------------------------------*
005090  6200-FIND-OR-ADD-COMPARE-YEAR.
005100*----------------------------------------------------------------*
005110      IF COMPARE-TABLE-SIZE = 0
005120          PERFORM 6250-ADD-COMPARE-YEAR THRU 6250-EXIT
005130      ELSE
005140          SET COMPARE-INDEX TO 1
005150          SEARCH CMPR-ENTRY
005160              AT END
005170                  PERFORM 6250-ADD-COMPARE-YEAR THRU 6250-EXIT
005180              WHEN CMPR-YEAR (COMPARE-INDEX) =
005190                      TBL-YEAR (RECORD-TABLE-INDEX)
005200                  CONTINUE
005210          END-SEARCH
005220      END-IF.
005230  6200-EXIT.
005240      EXIT.
005250*----------------------------------------------------------------*
005260  6250-ADD-COMPARE-YEAR.
005270*----------------------------------------------------------------*
005280      ADD 1 TO COMPARE-TABLE-SIZE.
005290      SET COMPARE-INDEX TO COMPARE-TABLE-SIZE.
005300      MOVE TBL-YEAR (RECORD-TABLE-INDEX)
005310          TO CMPR-YEAR (COMPARE-INDEX).
005320  6250-EXIT.
005330      EXIT.
005340*----------------------------------------------------------------*
005350  6300-SORT-COMPARE-BY-YEAR.
005360*----------------------------------------------------------------*
005370      MOVE 'Y' TO WS-SWAP-SW.
005380      PERFORM 6310-BUBBLE-PASS-COMPARE THRU 6310-EXIT
005390          UNTIL WS-SWAP-SW = 'N'.
005400  6300-EXIT.
005410      EXIT.
005420*----------------------------------------------------------------*
005430  6310-BUBBLE-PASS-COMPARE.
005440*----------------------------------------------------------------*
005450      MOVE 'N' TO WS-SWAP-SW.
005460      PERFORM 6320-COMPARE-ADJACENT-YEAR THRU 6320-EXIT
005470          VARYING COMPARE-TABLE-INDEX FROM 1 BY 1
005480          UNTIL COMPARE-TABLE-INDEX > COMPARE-TABLE-SIZE - 1.
005490  6310-EXIT.
005500      EXIT.
005510*----------------------------------------------------------------*
005520  6320-COMPARE-ADJACENT-YEAR.
005530*----------------------------------------------------------------*
005540      MOVE COMPARE-TABLE-INDEX TO WS-SUB-1.
005550      COMPUTE WS-SUB-2 = COMPARE-TABLE-INDEX + 1.
005560      IF CMPR-YEAR (WS-SUB-1) > CMPR-YEAR (WS-SUB-2)
005570          PERFORM 9810-SWAP-COMPARE-ENTRIES THRU 9810-EXIT
005580      END-IF.
005590  6320-EXIT.
005600      EXIT.
005610*----------------------------------------------------------------*
005620*    U7 - SORT/ORDER OPTION APPLICATOR (SHARED BY U2 AND U3)
005630*----------------------------------------------------------------*
005640  7000-APPLY-OPTIONS.
005650*----------------------------------------------------------------*
005660      IF RO-SORT-BY-KEY
005670          PERFORM 7100-BUBBLE-SORT-BY-LABEL THRU 7100-EXIT
005680      ELSE
005690          PERFORM 7200-BUBBLE-SORT-BY-VALUE THRU 7200-EXIT
005700      END-IF.
005710      IF RO-ORDER-REVERSE
005720          PERFORM 7300-REVERSE-RESULT-TABLE THRU 7300-EXIT
005730      END-IF.
005740  7000-EXIT.
005750      EXIT.
005760*----------------------------------------------------------------*
005770  7100-BUBBLE-SORT-BY-LABEL.
005780*----------------------------------------------------------------*
005790      MOVE 'Y' TO WS-SWAP-SW.
005800      PERFORM 7110-BUBBLE-PASS-LABEL THRU 7110-EXIT
005810          UNTIL WS-SWAP-SW = 'N'.
005820  7100-EXIT.
005830      EXIT.
005840*----------------------------------------------------------------*
005850  7110-BUBBLE-PASS-LABEL.
005860*----------------------------------------------------------------*
005870      MOVE 'N' TO WS-SWAP-SW.
005880      PERFORM 7120-COMPARE-ADJACENT-LABEL THRU 7120-EXIT
005890          VARYING RESULT-TABLE-INDEX FROM 1 BY 1
005900          UNTIL RESULT-TABLE-INDEX > RESULT-TABLE-SIZE - 1.
005910  7110-EXIT.
005920      EXIT.
005930*----------------------------------------------------------------*
005940  7120-COMPARE-ADJACENT-LABEL.
005950*----------------------------------------------------------------*
005960      MOVE RESULT-TABLE-INDEX TO WS-SUB-1.
005970      COMPUTE WS-SUB-2 = RESULT-TABLE-INDEX + 1.
005980      IF RSLT-LABEL (WS-SUB-1) > RSLT-LABEL (WS-SUB-2)
005990          PERFORM 9800-SWAP-RESULT-ENTRIES THRU 9800-EXIT
006000      END-IF.
006010  7120-EXIT.
006020      EXIT.
006030*----------------------------------------------------------------*
006040  7200-BUBBLE-SORT-BY-VALUE.
006050*----------------------------------------------------------------*
006060      MOVE 'Y' TO WS-SWAP-SW.
006070      PERFORM 7210-BUBBLE-PASS-VALUE THRU 7210-EXIT
006080          UNTIL WS-SWAP-SW = 'N'.
006090  7200-EXIT.
006100      EXIT.
006110*----------------------------------------------------------------*
006120  7210-BUBBLE-PASS-VALUE.
006130*----------------------------------------------------------------*
006140      MOVE 'N' TO WS-SWAP-SW.
006150      PERFORM 7220-COMPARE-ADJACENT-VALUE THRU 7220-EXIT
006160          VARYING RESULT-TABLE-INDEX FROM 1 BY 1
006170          UNTIL RESULT-TABLE-INDEX > RESULT-TABLE-SIZE - 1.
006180  7210-EXIT.
006190      EXIT.
006200*----------------------------------------------------------------*
006210  7220-COMPARE-ADJACENT-VALUE.
006220*----------------------------------------------------------------*
006230      MOVE RESULT-TABLE-INDEX TO WS-SUB-1.
006240      COMPUTE WS-SUB-2 = RESULT-TABLE-INDEX + 1.
006250      IF RSLT-MWH (WS-SUB-1) < RSLT-MWH (WS-SUB-2)
006260          PERFORM 9800-SWAP-RESULT-ENTRIES THRU 9800-EXIT
006270      END-IF.
006280  7220-EXIT.
006290      EXIT.
006300*----------------------------------------------------------------*
006310  7300-REVERSE-RESULT-TABLE.
006320*----------------------------------------------------------------*
006330      MOVE 1 TO WS-SUB-1.
006340      MOVE RESULT-TABLE-SIZE TO WS-SUB-2.
006350      PERFORM 7310-REVERSE-STEP THRU 7310-EXIT
006360          UNTIL WS-SUB-1 >= WS-SUB-2.
006370  7300-EXIT.
006380      EXIT.
006390*----------------------------------------------------------------*
006400  7310-REVERSE-STEP.
006410*----------------------------------------------------------------*
006420      PERFORM 9800-SWAP-RESULT-ENTRIES THRU 9800-EXIT.
006430      ADD 1 TO WS-SUB-1.
006440      SUBTRACT 1 FROM WS-SUB-2.
006450  7310-EXIT.
006460      EXIT.
006470*----------------------------------------------------------------*
006480*    U6 - REPORT WRITER (AVERAGE / TOTAL LIST REPORT)
006490*----------------------------------------------------------------*
006500  8000-WRITE-AVERAGE-REPORT.
006510*----------------------------------------------------------------*
006520      WRITE PRINT-RECORD FROM AVG-HEADING-LINE-1.
006530      WRITE PRINT-RECORD FROM AVG-RULE-LINE.
006540      PERFORM 8100-WRITE-AVERAGE-DETAIL THRU 8100-EXIT
006550          VARYING RESULT-TABLE-INDEX FROM 1 BY 1
006560          UNTIL RESULT-TABLE-INDEX > RESULT-TABLE-SIZE.
006570  8000-EXIT.
006580      EXIT.
006590*----------------------------------------------------------------*
006600  8100-WRITE-AVERAGE-DETAIL.
006610*----------------------------------------------------------------*
006620      MOVE RSLT-LABEL (RESULT-TABLE-INDEX) TO ADL-LABEL.
006630      MOVE RSLT-MWH (RESULT-TABLE-INDEX) TO ADL-VALUE.
006640      WRITE PRINT-RECORD FROM AVG-DETAIL-LINE.
006650  8100-EXIT.
006660      EXIT.
006670*----------------------------------------------------------------*
006680*    U6 - REPORT WRITER (COMPARISON REPORT)
006690*----------------------------------------------------------------*
006700  8500-WRITE-COMPARE-REPORT.
006710*----------------------------------------------------------------*
006720      WRITE PRINT-RECORD FROM CMP-HEADING-LINE-1.
006730      WRITE PRINT-RECORD FROM CMP-RULE-LINE.
006740      PERFORM 8600-WRITE-COMPARE-DETAIL THRU 8600-EXIT
006750          VARYING COMPARE-TABLE-INDEX FROM 1 BY 1
006760          UNTIL COMPARE-TABLE-INDEX > COMPARE-TABLE-SIZE.
006770  8500-EXIT.
006780      EXIT.
006790*----------------------------------------------------------------*
006800  8600-WRITE-COMPARE-DETAIL.
006810*----------------------------------------------------------------*
006820      MOVE CMPR-YEAR (COMPARE-TABLE-INDEX) TO CDL-YEAR.
006830      COMPUTE CDL-FIRST-VALUE ROUNDED =
006840          CMPR-FIRST-SUM (COMPARE-TABLE-INDEX).
006850      COMPUTE CDL-SECOND-VALUE ROUNDED =
006860          CMPR-SECOND-SUM (COMPARE-TABLE-INDEX).
006870      WRITE PRINT-RECORD FROM CMP-DETAIL-LINE.
006880  8600-EXIT.
006890      EXIT.
006900*----------------------------------------------------------------*
006910  9000-CLOSE-FILES.
006920*----------------------------------------------------------------*
006930      CLOSE PRINT-FILE.
006940  9000-EXIT.
006950      EXIT.
006960*----------------------------------------------------------------*
006970*    SHARED SWAP UTILITIES FOR THE BUBBLE SORTS ABOVE
006980*----------------------------------------------------------------*
006990  9800-SWAP-RESULT-ENTRIES.
007000*----------------------------------------------------------------*
007010      MOVE RSLT-LABEL (WS-SUB-1) TO WS-SWAP-RSLT-LABEL.
007020      MOVE RSLT-MWH   (WS-SUB-1) TO WS-SWAP-RSLT-MWH.
007030      MOVE RSLT-LABEL (WS-SUB-2) TO RSLT-LABEL (WS-SUB-1).
007040      MOVE RSLT-MWH   (WS-SUB-2) TO RSLT-MWH   (WS-SUB-1).
007050      MOVE WS-SWAP-RSLT-LABEL TO RSLT-LABEL (WS-SUB-2).
007060      MOVE WS-SWAP-RSLT-MWH   TO RSLT-MWH   (WS-SUB-2).
007070      MOVE 'Y' TO WS-SWAP-SW.
007080  9800-EXIT.
007090      EXIT.
007100*----------------------------------------------------------------*
007110  9810-SWAP-COMPARE-ENTRIES.
007120*----------------------------------------------------------------*
007130      MOVE CMPR-YEAR       (WS-SUB-1) TO WS-SWAP-CMPR-YEAR.
007140      MOVE CMPR-FIRST-SUM  (WS-SUB-1) TO WS-SWAP-CMPR-FIRST.
007150      MOVE CMPR-SECOND-SUM (WS-SUB-1) TO WS-SWAP-CMPR-SECOND.
007160      MOVE CMPR-YEAR (WS-SUB-2)
007170          TO CMPR-YEAR (WS-SUB-1).
007180      MOVE CMPR-FIRST-SUM (WS-SUB-2)
007190          TO CMPR-FIRST-SUM (WS-SUB-1).
007200      MOVE CMPR-SECOND-SUM (WS-SUB-2)
007210          TO CMPR-SECOND-SUM (WS-SUB-1).
007220      MOVE WS-SWAP-CMPR-YEAR   TO CMPR-YEAR       (WS-SUB-2).
007230      MOVE WS-SWAP-CMPR-FIRST  TO CMPR-FIRST-SUM  (WS-SUB-2).
007240      MOVE WS-SWAP-CMPR-SECOND TO CMPR-SECOND-SUM (WS-SUB-2).
007250      MOVE 'Y' TO WS-SWAP-SW.
007260  9810-EXIT.
007270      EXIT.
