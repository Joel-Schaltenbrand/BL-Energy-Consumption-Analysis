000100*----------------------------------------------------------------*
000110*                       E N E R G Y C
000120*     CONSUMPTION DATASET RECORD LAYOUT (KT. BASEL-LANDSCHAFT
000130*     ENERGY STATISTICS - ONE OCCURRENCE PER YEAR X COMMUNE)
000140*----------------------------------------------------------------*
000150* 04/17/1989  R.HAEUSLER    ORIGINAL LAYOUT - CANTONAL ENERGY
000160*                           OFFICE MASTER TAPE CONVERSION
000170* 11/09/1998  W.STUDER      Y2K - EC-YEAR EXPANDED 9(02) TO 9(04),
000180*                           EC-YEAR-R VIEW ADDED FOR OLD 2-DIGIT
000190*                           REPORTS STILL RUNNING ON THE MAINFRAME
000200* 03/02/2004  M.NUSSBAUMER  DROPPED TAB-DELIMITED CARD IMAGE, FILE
000210*                           NOW LINE SEQUENTIAL PER EDV DIRECTIVE
000220*----------------------------------------------------------------*
000230  01  EC-ENERGY-RECORD.
000240      05  EC-YEAR                     PIC 9(04).
000250      05  EC-YEAR-R REDEFINES EC-YEAR.
000260          10  EC-YEAR-CENTURY         PIC 9(02).                  EC0498  
000270          10  EC-YEAR-OF-CENTURY      PIC 9(02).                  EC0498  
000280      05  EC-MUNICIPALITY             PIC X(30).
000290      05  EC-MWH                      PIC S9(09)V9(03)
000300              SIGN IS TRAILING SEPARATE CHARACTER.
000310      05  FILLER                      PIC X(11).
