000100*----------------------------------------------------------------*
000110* PROGRAM NAME:    ENERGYRD
000120* ORIGINAL AUTHOR: R. HAEUSLER
000130*
000140* MAINTENANCE LOG
000150* DATE        AUTHOR         MAINTENANCE REQUIREMENT
000160* ----------  -------------  -------------------------------------
000170* 04/17/1989  R.HAEUSLER     CREATED - LOADS THE CANTONAL ENERGY
000180*                            MASTER INTO WORKING STORAGE FOR ENERG
000190* 06/23/1993  R.HAEUSLER     RECORD-TABLE ENLARGED, OCCURS DEPENDI
000200*                            ON CLAUSE ADDED (WAS FIXED OCCURS 500
000210* 11/09/1998  W.STUDER       Y2K - SEE ENERGYT/ENERGYC FOR YEAR
000220*                            FIELD EXPANSION, NO CHANGE HERE
000230* 03/02/2004  M.NUSSBAUMER   DATASET NOW LINE SEQUENTIAL (WAS CARD
000240*                            IMAGE ON TAPE) - REQ 2004-009
000250* 05/14/2009  M.NUSSBAUMER   MISSING/UNREADABLE DATASET NO LONGER
000260*                            ABENDS - RETURN AN EMPTY TABLE INSTEA
000270*                            SO ENERGYMN CAN PRINT HEADER-ONLY
000280*                            REPORTS - REQ 2009-041
000290*----------------------------------------------------------------*
000300  IDENTIFICATION DIVISION.
000310  PROGRAM-ID.    ENERGYRD.
000320  AUTHOR.        R. HAEUSLER.
000330  INSTALLATION.  AMT FUER ENERGIE, KT. BASEL-LANDSCHAFT.
000340  DATE-WRITTEN.  04/17/1989.
000350  DATE-COMPILED.
000360  SECURITY.      NON-CONFIDENTIAL.
000370*----------------------------------------------------------------*
000380  ENVIRONMENT DIVISION.
000390*----------------------------------------------------------------*
000400  CONFIGURATION SECTION.
000410*----------------------------------------------------------------*
000420  SOURCE-COMPUTER. IBM-3081.
000430  OBJECT-COMPUTER. IBM-3081.
000440  SPECIAL-NAMES.
000450      C01 IS TOP-OF-FORM.
000460*----------------------------------------------------------------*
000470  INPUT-OUTPUT SECTION.
000480*----------------------------------------------------------------*
000490  FILE-CONTROL.
000500      SELECT ENERGY-DATASET ASSIGN TO ENERGYDD
000510          ORGANIZATION IS LINE SEQUENTIAL
000520          FILE STATUS  IS ENERGY-DATASET-STATUS.
000530*----------------------------------------------------------------*
000540  DATA DIVISION.
000550*----------------------------------------------------------------*
000560  FILE SECTION.
000570*----------------------------------------------------------------*
000580  FD  ENERGY-DATASET
000590      LABEL RECORDS ARE STANDARD
000600      RECORDING MODE IS F.
000610      COPY ENERGYC.
000620*----------------------------------------------------------------*
000630  WORKING-STORAGE SECTION.
000640*----------------------------------------------------------------*
000650  01  WS-SWITCHES-MISC-FIELDS.
000660      05  ENERGY-DATASET-STATUS       PIC X(02).
000670          88  ENERGY-DATASET-OK               VALUE '00'.
000680          88  ENERGY-DATASET-EOF              VALUE '10'.
000690      05  WS-OPEN-ERROR-SW            PIC X(01) VALUE 'N'.
000700          88  WS-OPEN-ERROR                    VALUE 'Y'.
000710          88  WS-OPEN-OK                       VALUE 'N'.
000720      05  FILLER                       PIC X(04).
000730*----------------------------------------------------------------*
000740  01  ERROR-DISPLAY-LINE.
000750      05  FILLER   PIC X(23) VALUE ' *** ENERGYRD - UNABLE '.
000760      05  FILLER   PIC X(21) VALUE 'TO OPEN DATASET, FILE'.
000770      05  FILLER   PIC X(11) VALUE ' STATUS IS '.
000780      05  DL-FILE-STATUS          PIC X(02).
000790      05  FILLER   PIC X(20) VALUE ' - TABLE RETURNED EM'.
000800      05  FILLER   PIC X(06) VALUE 'PTY. *'.
000810*----------------------------------------------------------------*
000820  LINKAGE SECTION.
000830      COPY ENERGYT.
000840*----------------------------------------------------------------*
000850  PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
000860      RECORD-TABLE.
000870*----------------------------------------------------------------*
000880  0000-MAIN-ROUTINE.
000890*----------------------------------------------------------------*
000900      MOVE 0 TO RECORD-TABLE-SIZE.
000910      PERFORM 1000-OPEN-DATASET THRU 1000-EXIT.
000920      IF WS-OPEN-OK
000930          PERFORM 2000-LOAD-ENERGY-TABLE THRU 2000-EXIT
000940              UNTIL ENERGY-DATASET-EOF
000950                  OR RECORD-TABLE-SIZE = 5000
000960          PERFORM 3000-CLOSE-DATASET THRU 3000-EXIT
000970      END-IF.
000980      GOBACK.
000990*----------------------------------------------------------------*
001000  1000-OPEN-DATASET.
001010*----------------------------------------------------------------*
001020      OPEN INPUT ENERGY-DATASET.
001030      IF ENERGY-DATASET-OK
001040          SET WS-OPEN-OK  TO TRUE
001050      ELSE
001060          SET WS-OPEN-ERROR TO TRUE
001070          MOVE ENERGY-DATASET-STATUS TO DL-FILE-STATUS
001080          DISPLAY ERROR-DISPLAY-LINE
001090          GO TO 1000-EXIT
001100      END-IF.
001110  1000-EXIT.
001120      EXIT.
001130*----------------------------------------------------------------*
001140  2000-LOAD-ENERGY-TABLE.
001150*----------------------------------------------------------------*
001160      READ ENERGY-DATASET
001170          AT END
001180              SET ENERGY-DATASET-EOF TO TRUE
001190          NOT AT END
001200              ADD 1 TO RECORD-TABLE-SIZE
001210              MOVE EC-YEAR         TO
001220                  TBL-YEAR (RECORD-TABLE-SIZE)
001230              MOVE EC-MUNICIPALITY TO
001240                  TBL-MUNICIPALITY (RECORD-TABLE-SIZE)
001250              MOVE EC-MWH          TO
001260                  TBL-MWH (RECORD-TABLE-SIZE)
001270      END-READ.
001280  2000-EXIT.
001290      EXIT.
001300*----------------------------------------------------------------*
001310  3000-CLOSE-DATASET.
001320*----------------------------------------------------------------*
001330      CLOSE ENERGY-DATASET.
001340  3000-EXIT.
001350      EXIT.
