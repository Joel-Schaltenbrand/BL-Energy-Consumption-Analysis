000100*----------------------------------------------------------------*
000110*                       E N E R G Y T
000120*     SHARED TABLE COPYBOOK - RUN-OPTIONS CONTROL RECORD AND THE
000130*     IN-MEMORY CONSUMPTION TABLE PASSED BETWEEN ENERGYMN AND THE
000140*     ENERGYRD LOADER SUBPROGRAM.
000150*----------------------------------------------------------------*
000160* 04/17/1989  R.HAEUSLER    ORIGINAL - REPLACED SCREEN-1/SCREEN-2
000170*                           MENU FIELDS WITH RUN-OPTIONS GROUP
000180* 06/23/1993  R.HAEUSLER    RECORD-TABLE ENLARGED, DEPENDING ON
000190*                           CLAUSE ADDED (WAS A FIXED OCCURS 500)
000200* 11/09/1998  W.STUDER      Y2K - TBL-YEAR EXPANDED 9(02) TO 9(04)
000210* 08/30/2001  M.NUSSBAUMER  RO-MUNI-1/RO-MUNI-2 ADDED FOR THE
000220*                           COMPARE-TWO-COMMUNES FUNCTION - REQ 20
000230*----------------------------------------------------------------*
000240  01  RUN-OPTIONS.
000250      05  RO-FUNCTION             PIC 9(01).
000260          88  RO-FUNC-AVG-YEAR        VALUE 1.
000270          88  RO-FUNC-AVG-MUNI        VALUE 2.
000280          88  RO-FUNC-TOP-TEN         VALUE 3.
000290          88  RO-FUNC-COMPARE         VALUE 4.                    RO2001  
000300      05  RO-SORT                  PIC 9(01).
000310          88  RO-SORT-BY-KEY           VALUE 1.
000320      05  RO-ORDER                 PIC 9(01).
000330          88  RO-ORDER-REVERSE         VALUE 2.
000340      05  RO-MUNI-1                PIC X(30).                     RO2001  
000350      05  RO-MUNI-2                PIC X(30).                     RO2001  
000360      05  FILLER                   PIC X(07).
000370*----------------------------------------------------------------*
000380*    CARD-IMAGE VIEW OF THE ABOVE - USED WHEN THE CONTROL RECORD
000390*    IS READ AS A SINGLE 70-BYTE LINE AND UNPACKED IN PLACE.
000400*----------------------------------------------------------------*
000410  01  OPTIONS-CARD-IMAGE REDEFINES RUN-OPTIONS PIC X(70).
000420*----------------------------------------------------------------*
000430  01  RECORD-TABLE-SIZE        PIC S9(05) USAGE COMP VALUE 0.
000440  01  RECORD-TABLE-INDEX       PIC S9(05) USAGE COMP.
000450  01  RECORD-TABLE.
000460      02  TBL-ENERGY-RECORD OCCURS 1 TO 5000 TIMES
000470              DEPENDING ON RECORD-TABLE-SIZE
000480              INDEXED BY ENERGY-INDEX.
000490          05  TBL-YEAR             PIC 9(04).
000500          05  TBL-YEAR-R REDEFINES TBL-YEAR.                      TY0498  
000510              10  TBL-YEAR-CENTURY    PIC 9(02).                  TY0498  
000520              10  TBL-YEAR-OF-CENTURY PIC 9(02).                  TY0498  
000530          05  TBL-MUNICIPALITY     PIC X(30).
000540          05  TBL-MWH              PIC S9(09)V9(03).
000550          05  FILLER               PIC X(10).
